000010                                                                          
000020*////////////////// COPYS //////////////////////////////////////          
000030*    CPRESULT                                                             
000040**************************************                                    
000050*      LAYOUT RESULTADO TRANSACCION   *                                   
000060*      LARGO REGISTRO = 98 BYTES      *                                   
000070**************************************                                    
000080*    POSICION (01:09) CUENTA A LA QUE PERTENECE EL RESULTADO.             
000090 01  REG-RESULTADO.                                                       
000100     03  RES-NRO-CUENTA       PIC 9(09)        VALUE ZEROS.               
000110*    POSICION (10:01) CODIGO DE RESULTADO: 'S'=OK  'E'=ERROR.             
000120     03  RES-COD-RESULT       PIC X(01)        VALUE SPACES.              
000130         88  RES-EXITO                         VALUE 'S'.                 
000140         88  RES-ERROR                         VALUE 'E'.                 
000150*    POSICION (11:80) MENSAJE DESCRIPTIVO DEL RESULTADO.                  
000160     03  RES-MENSAJE          PIC X(80)        VALUE SPACES.              
000170*    POSICION (91:07) SALDO RESULTANTE (ALTA/DEPOSITO/RETIRO)             
000180*    O INTERES ACREDITADO (LIQUIDAR INTERES).                             
000190     03  RES-IMPORTE          PIC S9(11)V9(02) USAGE COMP-3               
000200                                                VALUE ZEROS.              
000210     03  FILLER               PIC X(01)        VALUE SPACES.              
000220*//////////////////////////////////////////////////////////////           
