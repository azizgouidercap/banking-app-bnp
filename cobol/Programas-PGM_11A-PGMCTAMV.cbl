000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.   PGMCTAMV.                                                  
000030 AUTHOR.       R. FIORITO.                                                
000040 INSTALLATION. BANCO DEL INTERIOR - GERENCIA DE SISTEMAS.                 
000050 DATE-WRITTEN. 14/03/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.     USO INTERNO - GERENCIA DE SISTEMAS.                        
000080                                                                          
000090*****************************************************************         
000100*    PGMCTAMV  -  PROCESO BATCH DE MOVIMIENTOS DE CUENTAS       *         
000110*    ====================================================       *         
000120*    LEE UN ARCHIVO DE PEDIDOS DE TRANSACCION (ALTA, DEPOSITO,  *         
000130*    RETIRO, CONSULTA DE SALDO Y LIQUIDACION DE INTERES) CONTRA *         
000140*    EL MAESTRO DE CUENTAS, Y GRABA UN REGISTRO DE RESULTADO    *         
000150*    POR CADA PEDIDO PROCESADO, EN EL MISMO ORDEN DE ENTRADA.   *         
000160*                                                                *        
000170*    AL FINALIZAR EL ARCHIVO DE ENTRADA, IMPRIME UNA LINEA DE   *         
000180*    TOTALES DE CONTROL DE LA CORRIDA EN EL ARCHIVO DE SALIDA.  *         
000190*                                                                *        
000200*    EL MAESTRO DE CUENTAS ES UN ARCHIVO RELATIVO, CON NUMERO   *         
000210*    DE REGISTRO IGUAL AL NUMERO DE CUENTA (CTA-NRO-CUENTA).    *         
000220*****************************************************************         
000230*    HISTORIA DE MODIFICACIONES                                   CTMV0001
000240*    ----------------------------------------------------------   CTMV0002
000250*    14/03/89 RF    ALTA DEL PROGRAMA.                            CTMV0003
000260*    21/09/89 RF    TICKET SIS-097. CAJA DE AHORRO: LA BASE DE    CTMV0004
000270*                   INTERES SOLO CRECE EN EL DEPOSITO, NUNCA      CTMV0005
000280*                   BAJA CON UN RETIRO.                           CTMV0006
000290*    02/07/90 RF    TICKET SIS-118. EL RETIRO EN AHORRO SE VALI-  CTMV0007
000300*                   DA CONTRA EL TOPE MENSUAL DE PARAMETROS, NO   CTMV0008
000310*                   CONTRA EL SALDO (ASI LO PIDIO EL AREA DE      CTMV0009
000320*                   PRODUCTOS).                                   CTMV0010
000330*    30/11/92 MCG   TICKET SIS-204. LOS CALCULOS DE IMPORTE SE    CTMV0011
000340*                   DELEGAN A LA SUBRUTINA PGMCTACL.              CTMV0012
000350*    18/05/95 MCG   TICKET SIS-251. LIQUIDAR INTERES REINICIA LA  CTMV0013
000360*                   BASE DE INTERES EN EL SALDO POSTERIOR AL      CTMV0014
000370*                   ACREDITO.                                     CTMV0015
000380*    11/01/99 DPL   TICKET Y2K-037. CREATED-AT/UPDATED-AT PASAN   CTMV0016
000390*                   A TIMESTAMP DE 26 POSICIONES (AAAAMMDDHHMMSS  CTMV0017
000400*                   MAS MILISEGUNDOS) PARA EVITAR AMBIGUEDAD DE   CTMV0018
000410*                   SIGLO EN LA FECHA DE ALTA DE LA CUENTA.       CTMV0019
000420*    09/08/01 DPL   TICKET SIS-309. EL MAESTRO PASA A ARCHIVO     CTMV0020
000430*                   RELATIVO (ANTES SECUENCIAL+TABLA), CLAVE =    CTMV0021
000440*                   NUMERO DE CUENTA, PARA ACCESO DIRECTO.        CTMV0022
000450*    26/02/04 EQV   TICKET SIS-355. SE AGREGAN LOS CONTADORES DE  CTMV0023
000460*                   CONTROL DE FIN DE CORRIDA (ANTES LA CORRIDA   CTMV0024
000470*                   NO TOTALIZABA, PROCESABA UN PEDIDO POR VEZ).  CTMV0025
000480*    13/10/07 EQV   TICKET SIS-388. VALIDACION DE IMPORTE POSI-   CTMV0026
000490*                   TIVO SE HACE ANTES DE LLAMAR A PGMCTACL EN    CTMV0027
000500*                   ALTA, DEPOSITO Y RETIRO.                      CTMV0028
000510*    22/03/12 EQV   TICKET SIS-401. EL PIVOTE DE SIGLO DE         CTMV0029
000520*                   Y2K-037 SE DEJABA FIJO EN 19 Y VOLVIO A       CTMV0030
000530*                   FALLAR CON CUENTAS NUEVAS; SE RECALCULA EL    CTMV0031
000540*                   SIGLO EN CADA CORRIDA CONTRA WS-FECHA-AA.     CTMV0032
000550*    05/09/13 EQV   TICKET SIS-417. SE AGREGA EL SWITCH UPSI-0    CTMV0033
000560*                   DE TRAZA (EN 'ON' POR PARAMETRO DE EJECU-     CTMV0034
000570*                   CION) PARA VOLCAR LOS PEDIDOS RECHAZADOS      CTMV0035
000580*                   SIN TENER QUE RECOMPILAR EN CADA INCIDENTE.   CTMV0036
000590*****************************************************************         
000600                                                                          
000610*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640                                                                          
000650 SPECIAL-NAMES.                                                           
000660     UPSI-0 ON STATUS IS WS-TRAZA-ON                                      
000670            OFF STATUS IS WS-TRAZA-OFF.                                   
000680                                                                          
000690 INPUT-OUTPUT SECTION.                                                    
000700 FILE-CONTROL.                                                            
000710                                                                          
000720     SELECT CONFIG-IN    ASSIGN DDCFGPAR                                  
000730            ORGANIZATION IS LINE SEQUENTIAL                               
000740            FILE STATUS IS FS-CONFIG-IN.                                  
000750                                                                          
000760     SELECT TRANSAC-IN   ASSIGN DDTRANIN                                  
000770            ORGANIZATION IS LINE SEQUENTIAL                               
000780            FILE STATUS IS FS-TRANSAC-IN.                                 
000790                                                                          
000800     SELECT TRANSAC-OUT  ASSIGN DDTRNOUT                                  
000810            ORGANIZATION IS LINE SEQUENTIAL                               
000820            FILE STATUS IS FS-TRANSAC-OUT.                                
000830                                                                          
000840     SELECT CTA-MAESTRO  ASSIGN DDCTAMAE                                  
000850            ORGANIZATION IS RELATIVE                                      
000860            ACCESS MODE IS DYNAMIC                                        
000870            RELATIVE KEY IS WS-REL-CTA                                    
000880            FILE STATUS IS FS-CTA-MAESTRO.                                
000890                                                                          
000900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
000910 DATA DIVISION.                                                           
000920 FILE SECTION.                                                            
000930                                                                          
000940 FD  CONFIG-IN.                                                           
000950 01  REG-CONFIG-IN          PIC X(12).                                    
000960                                                                          
000970 FD  TRANSAC-IN.                                                          
000980 01  REG-TRANSAC-IN         PIC X(92).                                    
000990                                                                          
001000 FD  TRANSAC-OUT.                                                         
001010 01  REG-TRANSAC-OUT        PIC X(98).                                    
001020 01  REG-TRANSAC-OUT-TOT    PIC X(160).                                   
001030                                                                          
001040 FD  CTA-MAESTRO                                                          
001050     BLOCK CONTAINS 0 RECORDS                                             
001060     RECORDING MODE IS F.                                                 
001070 01  REG-CTA-MAESTRO-FD     PIC X(120).                                   
001080                                                                          
001090 WORKING-STORAGE SECTION.                                                 
001100*=======================*                                                 
001110 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
001120                                                                          
001130*---- FILE STATUS -----------------------------------------------         
001140 77  FS-CONFIG-IN           PIC XX      VALUE SPACES.                     
001150     88  FS-CONFIG-OK                   VALUE '00'.                       
001160 77  FS-TRANSAC-IN          PIC XX      VALUE SPACES.                     
001170     88  FS-TRANSAC-IN-FIN              VALUE '10'.                       
001180 77  FS-TRANSAC-OUT         PIC XX      VALUE SPACES.                     
001190 77  FS-CTA-MAESTRO         PIC XX      VALUE SPACES.                     
001200     88  FS-CTA-NO-EXISTE               VALUE '23'.                       
001210                                                                          
001220 77  WS-STATUS-FIN          PIC X       VALUE 'N'.                        
001230     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
001240     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
001250                                                                          
001260*---- COPY DE LOS LAYOUTS DE ARCHIVO --------------------------           
001270     COPY CPCTAMAE.                                                       
001280     COPY CPTRANSA.                                                       
001290     COPY CPRESULT.                                                       
001300     COPY CPPARAM.                                                        
001310                                                                          
001320*---- AREA DE TRABAJO PARA ACCESO AL MAESTRO ---------------------        
001330 77  WS-REL-CTA             PIC 9(09) USAGE COMP VALUE ZEROS.             
001340 77  WS-PROX-CUENTA         PIC 9(09) USAGE COMP VALUE ZEROS.             
001350 77  WS-CUENTA-OK           PIC X     VALUE 'N'.                          
001360     88  WS-CUENTA-ENCONTRADA         VALUE 'S'.                          
001370     88  WS-CUENTA-NO-ENCONTRADA      VALUE 'N'.                          
001380                                                                          
001390*---- REDEFINES: VISTA ALT. DEL TIMESTAMP DE MOVIMIENTO ----------        
001400 01  WS-TIMESTAMP-CORRIDA   PIC X(26)  VALUE SPACES.                      
001410 01  WS-TIMESTAMP-CORRIDA-R REDEFINES WS-TIMESTAMP-CORRIDA.               
001420     03  WS-TS-FECHA        PIC 9(08).                                    
001430     03  WS-TS-HORA         PIC 9(06).                                    
001440     03  WS-TS-MILISEG      PIC 9(03).                                    
001450     03  FILLER             PIC X(09).                                    
001460                                                                          
001470*---- CAMPOS CRUDOS DEL RELOJ DEL SISTEMA (TICKET Y2K-037) -------        
001480 01  WS-FECHA-AMD.                                                        
001490     03  WS-FE-AA           PIC 9(02)           VALUE ZEROS.              
001500     03  WS-FE-MM           PIC 9(02)           VALUE ZEROS.              
001510     03  WS-FE-DD           PIC 9(02)           VALUE ZEROS.              
001520     03  FILLER             PIC X(02)           VALUE SPACES.             
001530 77  WS-SIGLO-CORRIDA       PIC 9(02)           VALUE ZEROS.              
001540 01  WS-HORA-HHMMSSCC.                                                    
001550     03  WS-HH-HORA         PIC 9(06)           VALUE ZEROS.              
001560     03  WS-HH-CENTESIMO    PIC 9(02)           VALUE ZEROS.              
001570     03  FILLER             PIC X(04)           VALUE SPACES.             
001580                                                                          
001590*---- REDEFINES: VISTA ALT. DEL REGISTRO LEIDO DEL FD ------------        
001600 01  WS-TRANSAC-IN-R REDEFINES REG-TRANSAC-IN.                            
001610     03  WS-TRN-VIEW        PIC X(92).                                    
001620                                                                          
001630*---- REDEFINES: TABLA DE MENSAJES DE RECHAZO POR PEDIDO ---------        
001640 01  WS-TABLA-MSG.                                                        
001650     03  WS-TM-INVALIDO     PIC X(40) VALUE                               
001660             'Invalid account type.'.                                     
001670     03  WS-TM-INSUFICIENTE PIC X(40) VALUE                               
001680             'Insufficient balance for withdrawal.'.                      
001690 01  WS-TABLA-MSG-R REDEFINES WS-TABLA-MSG.                               
001700     03  WS-TM-OCURRENCIA   OCCURS 2 TIMES PIC X(40).                     
001710                                                                          
001720*---- CONTADORES DE CONTROL DE LA CORRIDA ------------------------        
001730 01  WS-CONTADORES.                                                       
001740     03  WS-CTAS-ALTA-CANT  PIC 9(7) COMP    VALUE ZEROS.                 
001750     03  WS-DEPOSITOS-CANT  PIC 9(7) COMP    VALUE ZEROS.                 
001760     03  WS-RETIROS-CANT    PIC 9(7) COMP    VALUE ZEROS.                 
001770     03  WS-RECHAZOS-CANT   PIC 9(7) COMP    VALUE ZEROS.                 
001780     03  WS-DEPOSITOS-IMP   PIC S9(11)V9(02) USAGE COMP-3                 
001790                                              VALUE ZEROS.                
001800     03  WS-RETIROS-IMP     PIC S9(11)V9(02) USAGE COMP-3                 
001810                                              VALUE ZEROS.                
001820     03  WS-INTERES-IMP     PIC S9(11)V9(02) USAGE COMP-3                 
001830                                              VALUE ZEROS.                
001840     03  FILLER             PIC X(08)        VALUE SPACES.                
001850                                                                          
001860*---- EDICION DE LOS TOTALES PARA LA LINEA DE CONTROL ------------        
001870 01  WS-LINEA-TOTALES.                                                    
001880     03  FILLER             PIC X(18) VALUE                               
001890             'ACCOUNTS CREATED: '.                                        
001900     03  WS-ED-ALTAS        PIC ZZZ,ZZ9.                                  
001910     03  FILLER             PIC X(18) VALUE                               
001920             '  TOTAL DEPOSITS: '.                                        
001930     03  WS-ED-DEPOSITOS    PIC Z,ZZZ,ZZ9.99-.                            
001940     03  FILLER             PIC X(19) VALUE                               
001950             '  TOTAL WITHDRAWN: '.                                       
001960     03  WS-ED-RETIROS      PIC Z,ZZZ,ZZ9.99-.                            
001970     03  FILLER             PIC X(21) VALUE                               
001980             '  INTEREST CREDITED: '.                                     
001990     03  WS-ED-INTERES      PIC Z,ZZZ,ZZ9.99-.                            
002000     03  FILLER             PIC X(12) VALUE                               
002010             '  REJECTED: '.                                              
002020     03  WS-ED-RECHAZOS     PIC ZZZ,ZZ9.                                  
002030     03  FILLER             PIC X(19) VALUE SPACES.                       
002040                                                                          
002050*---- EDICION DEL TOPE DE RETIRO PARA EL MENSAJE DE RECHAZO -----         
002060 77  WS-ED-LIMITE-RETIRO    PIC Z,ZZZ,ZZ9.99  VALUE ZEROS.                
002070                                                                          
002080*---- AREA DE COMUNICACION CON LA SUBRUTINA DE CALCULO -----------        
002090 01  WS-LINK-CALCULO.                                                     
002100     03  WS-LK-FUNCION      PIC X(02).                                    
002110     03  WS-LK-VALOR-1      PIC S9(11)V9(02) USAGE COMP-3.                
002120     03  WS-LK-VALOR-2      PIC S9(11)V9(02) USAGE COMP-3.                
002130     03  WS-LK-TASA         PIC S9(03)V9(04) USAGE COMP-3.                
002140     03  WS-LK-RESULTADO    PIC S9(11)V9(02) USAGE COMP-3.                
002150     03  WS-LK-COD-ERROR    PIC X(02).                                    
002160         88  WS-LK-SIN-ERROR              VALUE '00'.                     
002170     03  WS-LK-MSG-ERROR    PIC X(40).                                    
002180     03  FILLER             PIC X(04)        VALUE SPACES.                
002190                                                                          
002200 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
002210                                                                          
002220*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
002230 PROCEDURE DIVISION.                                                      
002240                                                                          
002250 MAIN-PROGRAM-I.                                                          
002260                                                                          
002270     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                           
002280     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                          
002290                                  UNTIL WS-FIN-LECTURA                    
002300     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                           
002310                                                                          
002320 MAIN-PROGRAM-F. GOBACK.                                                  
002330                                                                          
002340*----------------------------------------------------------------         
002350*    APERTURA DE ARCHIVOS, LECTURA DE PARAMETROS Y DETERMINACION          
002360*    DEL PROXIMO NUMERO DE CUENTA A ASIGNAR (ALTA SIGUIENTE).             
002370 1000-INICIO-I.                                                           
002380                                                                          
002390     OPEN INPUT  CONFIG-IN                                                
002400     IF NOT FS-CONFIG-OK                                                  
002410        DISPLAY 'PGMCTAMV - ERROR APERTURA CONFIG-IN' FS-CONFIG-IN        
002420        MOVE 'Y' TO WS-STATUS-FIN                                         
002430        GO TO 1000-INICIO-F                                               
002440     END-IF                                                               
002450                                                                          
002460     READ CONFIG-IN INTO REG-PARAMETROS                                   
002470     CLOSE CONFIG-IN                                                      
002480                                                                          
002490     OPEN INPUT  TRANSAC-IN                                               
002500     OPEN OUTPUT TRANSAC-OUT                                              
002510                                                                          
002520     MOVE 1 TO WS-PROX-CUENTA                                             
002530     MOVE 1 TO WS-REL-CTA                                                 
002540     OPEN INPUT CTA-MAESTRO                                               
002550                                                                          
002560     PERFORM 1100-BUSCAR-ALTA-I THRU 1100-BUSCAR-ALTA-F                   
002570                                UNTIL FS-CTA-NO-EXISTE                    
002580                                                                          
002590     CLOSE CTA-MAESTRO                                                    
002600     OPEN I-O CTA-MAESTRO.                                                
002610                                                                          
002620 1000-INICIO-F. EXIT.                                                     
002630                                                                          
002640*----------------------------------------------------------------         
002650*    RECORRE EL MAESTRO POR CLAVE CRECIENTE PARA HALLAR EL                
002660*    PROXIMO NUMERO DE CUENTA LIBRE (PRIMERA POSICION SIN USAR).          
002670 1100-BUSCAR-ALTA-I.                                                      
002680                                                                          
002690     MOVE WS-PROX-CUENTA TO WS-REL-CTA                                    
002700     READ CTA-MAESTRO                                                     
002710     IF FS-CTA-NO-EXISTE                                                  
002720        CONTINUE                                                          
002730     ELSE                                                                 
002740        ADD 1 TO WS-PROX-CUENTA                                           
002750     END-IF.                                                              
002760                                                                          
002770 1100-BUSCAR-ALTA-F. EXIT.                                                
002780                                                                          
002790*----------------------------------------------------------------         
002800*    LEE UN PEDIDO DE TRANSAC-IN Y LO DESPACHA SEGUN EL CODIGO            
002810*    DE OPERACION (TRN-COD-OPER). AL FIN DE ARCHIVO, NO DESPACHA.         
002820 2000-PROCESO-I.                                                          
002830                                                                          
002840     READ TRANSAC-IN INTO REG-TRANSAC                                     
002850     AT END                                                               
002860        MOVE 'Y' TO WS-STATUS-FIN                                         
002870        GO TO 2000-PROCESO-F                                              
002880     END-READ                                                             
002890                                                                          
002900     MOVE SPACES       TO REG-RESULTADO                                   
002910     MOVE TRN-NRO-CUENTA TO RES-NRO-CUENTA                                
002920                                                                          
002930     EVALUATE TRUE                                                        
002940        WHEN TRN-OPER-ALTA                                                
002950           PERFORM 3000-ALTA-CUENTA-I THRU 3000-ALTA-CUENTA-F             
002960        WHEN TRN-OPER-DEPOSITO                                            
002970           PERFORM 4000-DEPOSITO-I    THRU 4000-DEPOSITO-F                
002980        WHEN TRN-OPER-RETIRO                                              
002990           PERFORM 5000-RETIRO-I      THRU 5000-RETIRO-F                  
003000        WHEN TRN-OPER-CONSULTA                                            
003010           PERFORM 6000-CONSULTA-I    THRU 6000-CONSULTA-F                
003020        WHEN TRN-OPER-INTERES                                             
003030           PERFORM 7000-INTERES-I     THRU 7000-INTERES-F                 
003040        WHEN OTHER                                                        
003050           ADD 1 TO WS-RECHAZOS-CANT                                      
003060           MOVE 'E' TO RES-COD-RESULT                                     
003070           MOVE 'Invalid transaction code.' TO RES-MENSAJE                
003080           IF WS-TRAZA-ON                                                 
003090              DISPLAY 'PGMCTAMV - PEDIDO RECHAZADO: ' WS-TRN-VIEW         
003100           END-IF                                                         
003110     END-EVALUATE                                                         
003120                                                                          
003130     PERFORM 8000-ESCRIBIR-RESULT-I THRU 8000-ESCRIBIR-RESULT-F.          
003140                                                                          
003150 2000-PROCESO-F. EXIT.                                                    
003160                                                                          
003170*----------------------------------------------------------------         
003180*    ALTA DE CUENTA (TXN-CODE '1'). VALIDA TIPO Y SALDO INICIAL           
003190*    POSITIVO, NORMALIZA EL IMPORTE Y GRABA LA CUENTA NUEVA.              
003200 3000-ALTA-CUENTA-I.                                                      
003210                                                                          
003220     IF NOT (TRN-TIPO-CUENTA = '1' OR TRN-TIPO-CUENTA = '2')              
003230        ADD 1 TO WS-RECHAZOS-CANT                                         
003240        MOVE 'E' TO RES-COD-RESULT                                        
003250        MOVE WS-TM-INVALIDO TO RES-MENSAJE                                
003260        GO TO 3000-ALTA-CUENTA-F                                          
003270     END-IF                                                               
003280                                                                          
003290     IF TRN-IMPORTE NOT GREATER THAN ZERO                                 
003300        ADD 1 TO WS-RECHAZOS-CANT                                         
003310        MOVE 'E' TO RES-COD-RESULT                                        
003320        MOVE 'Amount to add must be greater than zero.'                   
003330                TO RES-MENSAJE                                            
003340        GO TO 3000-ALTA-CUENTA-F                                          
003350     END-IF                                                               
003360                                                                          
003370     MOVE 'NM'        TO WS-LK-FUNCION                                    
003380     MOVE TRN-IMPORTE  TO WS-LK-VALOR-1                                   
003390     CALL 'PGMCTACL' USING WS-LINK-CALCULO                                
003400                                                                          
003410     MOVE SPACES        TO REG-CTA-MAESTRO                                
003420     MOVE TRN-NOM-TITULAR TO CTA-NOM-TITULAR                              
003430     MOVE TRN-TIPO-CUENTA TO CTA-TIPO-CUENTA                              
003440     MOVE WS-LK-RESULTADO TO CTA-SALDO                                    
003450     IF CTA-ES-AHORRO                                                     
003460        MOVE WS-LK-RESULTADO TO CTA-BASE-INTERES                          
003470     ELSE                                                                 
003480        MOVE ZEROS TO CTA-BASE-INTERES                                    
003490     END-IF                                                               
003500                                                                          
003510     PERFORM 9000-GRABAR-CUENTA-I THRU 9000-GRABAR-CUENTA-F               
003520                                                                          
003530     ADD 1 TO WS-CTAS-ALTA-CANT                                           
003540     MOVE CTA-NRO-CUENTA TO RES-NRO-CUENTA                                
003550     MOVE 'S' TO RES-COD-RESULT                                           
003560     MOVE WS-LK-RESULTADO TO RES-IMPORTE                                  
003570     IF CTA-ES-AHORRO                                                     
003580        STRING 'Savings Account created successfully. ID: '               
003590               DELIMITED BY SIZE                                          
003600               CTA-NRO-CUENTA DELIMITED BY SIZE INTO RES-MENSAJE          
003610     ELSE                                                                 
003620        STRING 'Checking Account created successfully. ID: '              
003630               DELIMITED BY SIZE                                          
003640               CTA-NRO-CUENTA DELIMITED BY SIZE INTO RES-MENSAJE          
003650     END-IF.                                                              
003660                                                                          
003670 3000-ALTA-CUENTA-F. EXIT.                                                
003680                                                                          
003690*----------------------------------------------------------------         
003700*    DEPOSITO (TXN-CODE '2'). EN AHORRO, LA BASE DE INTERES SOLO          
003710*    CRECE (NUNCA BAJA) CON EL NUEVO SALDO.                               
003720 4000-DEPOSITO-I.                                                         
003730                                                                          
003740     PERFORM 8500-LEER-CUENTA-I THRU 8500-LEER-CUENTA-F                   
003750     IF WS-CUENTA-NO-ENCONTRADA                                           
003760        GO TO 4000-DEPOSITO-F                                             
003770     END-IF                                                               
003780                                                                          
003790     IF TRN-IMPORTE NOT GREATER THAN ZERO                                 
003800        ADD 1 TO WS-RECHAZOS-CANT                                         
003810        MOVE 'E' TO RES-COD-RESULT                                        
003820        MOVE 'Amount to add must be greater than zero.'                   
003830                TO RES-MENSAJE                                            
003840        GO TO 4000-DEPOSITO-F                                             
003850     END-IF                                                               
003860                                                                          
003870     MOVE 'AD'       TO WS-LK-FUNCION                                     
003880     MOVE CTA-SALDO  TO WS-LK-VALOR-1                                     
003890     MOVE TRN-IMPORTE TO WS-LK-VALOR-2                                    
003900     CALL 'PGMCTACL' USING WS-LINK-CALCULO                                
003910                                                                          
003920     IF NOT WS-LK-SIN-ERROR                                               
003930        ADD 1 TO WS-RECHAZOS-CANT                                         
003940        MOVE 'E' TO RES-COD-RESULT                                        
003950        MOVE WS-LK-MSG-ERROR TO RES-MENSAJE                               
003960        GO TO 4000-DEPOSITO-F                                             
003970     END-IF                                                               
003980                                                                          
003990     MOVE WS-LK-RESULTADO TO CTA-SALDO                                    
004000     IF CTA-ES-AHORRO AND CTA-SALDO GREATER THAN CTA-BASE-INTERES         
004010        MOVE CTA-SALDO TO CTA-BASE-INTERES                                
004020     END-IF                                                               
004030                                                                          
004040     PERFORM 9000-GRABAR-CUENTA-I THRU 9000-GRABAR-CUENTA-F               
004050                                                                          
004060     ADD TRN-IMPORTE TO WS-DEPOSITOS-IMP                                  
004070     ADD 1 TO WS-DEPOSITOS-CANT                                           
004080     MOVE 'S' TO RES-COD-RESULT                                           
004090     MOVE CTA-SALDO TO RES-IMPORTE                                        
004100     MOVE 'Deposit successful. New balance recorded.'                     
004110             TO RES-MENSAJE.                                              
004120                                                                          
004130 4000-DEPOSITO-F. EXIT.                                                   
004140                                                                          
004150*----------------------------------------------------------------         
004160*    RETIRO (TXN-CODE '3'). EN CTE SE VALIDA SALDO SUFICIENTE, EN         
004170*    AHORRO SOLO SE VALIDA CONTRA EL TOPE MENSUAL DE PARAMETROS.          
004180 5000-RETIRO-I.                                                           
004190                                                                          
004200     PERFORM 8500-LEER-CUENTA-I THRU 8500-LEER-CUENTA-F                   
004210     IF WS-CUENTA-NO-ENCONTRADA                                           
004220        GO TO 5000-RETIRO-F                                               
004230     END-IF                                                               
004240                                                                          
004250     IF TRN-IMPORTE NOT GREATER THAN ZERO                                 
004260        ADD 1 TO WS-RECHAZOS-CANT                                         
004270        MOVE 'E' TO RES-COD-RESULT                                        
004280        MOVE 'Amount to subtract must be greater than zero.'              
004290                TO RES-MENSAJE                                            
004300        GO TO 5000-RETIRO-F                                               
004310     END-IF                                                               
004320                                                                          
004330     IF CTA-ES-CTE AND CTA-SALDO LESS THAN TRN-IMPORTE                    
004340        ADD 1 TO WS-RECHAZOS-CANT                                         
004350        MOVE 'E' TO RES-COD-RESULT                                        
004360        MOVE WS-TM-INSUFICIENTE TO RES-MENSAJE                            
004370        GO TO 5000-RETIRO-F                                               
004380     END-IF                                                               
004390                                                                          
004400     IF CTA-ES-AHORRO                                                     
004410        AND TRN-IMPORTE GREATER THAN PAR-LIMITE-RETIRO                    
004420        ADD 1 TO WS-RECHAZOS-CANT                                         
004430        MOVE 'E' TO RES-COD-RESULT                                        
004440        MOVE PAR-LIMITE-RETIRO TO WS-ED-LIMITE-RETIRO                     
004450        STRING 'Withdrawal amount exceeds the maximum allowed '           
004460               DELIMITED BY SIZE                                          
004470               'limit of ' DELIMITED BY SIZE                              
004480               WS-ED-LIMITE-RETIRO DELIMITED BY SIZE                      
004490               ' for savings accounts.' DELIMITED BY SIZE                 
004500               INTO RES-MENSAJE                                           
004510        GO TO 5000-RETIRO-F                                               
004520     END-IF                                                               
004530                                                                          
004540     MOVE 'SU'       TO WS-LK-FUNCION                                     
004550     MOVE CTA-SALDO  TO WS-LK-VALOR-1                                     
004560     MOVE TRN-IMPORTE TO WS-LK-VALOR-2                                    
004570     CALL 'PGMCTACL' USING WS-LINK-CALCULO                                
004580                                                                          
004590     MOVE WS-LK-RESULTADO TO CTA-SALDO                                    
004600                                                                          
004610     PERFORM 9000-GRABAR-CUENTA-I THRU 9000-GRABAR-CUENTA-F               
004620                                                                          
004630     ADD TRN-IMPORTE TO WS-RETIROS-IMP                                    
004640     ADD 1 TO WS-RETIROS-CANT                                             
004650     MOVE 'S' TO RES-COD-RESULT                                           
004660     MOVE CTA-SALDO TO RES-IMPORTE                                        
004670     MOVE 'Withdrawal successful. New balance recorded.'                  
004680             TO RES-MENSAJE.                                              
004690                                                                          
004700 5000-RETIRO-F. EXIT.                                                     
004710                                                                          
004720*----------------------------------------------------------------         
004730*    CONSULTA DE SALDO (TXN-CODE '4'). SOLO LECTURA, NO GRABA.            
004740 6000-CONSULTA-I.                                                         
004750                                                                          
004760     PERFORM 8500-LEER-CUENTA-I THRU 8500-LEER-CUENTA-F                   
004770     IF WS-CUENTA-NO-ENCONTRADA                                           
004780        GO TO 6000-CONSULTA-F                                             
004790     END-IF                                                               
004800                                                                          
004810     MOVE 'S' TO RES-COD-RESULT                                           
004820     MOVE CTA-SALDO TO RES-IMPORTE                                        
004830     MOVE 'Balance inquiry successful.' TO RES-MENSAJE.                   
004840                                                                          
004850 6000-CONSULTA-F. EXIT.                                                   
004860                                                                          
004870*----------------------------------------------------------------         
004880*    LIQUIDACION DE INTERES MENSUAL (TXN-CODE '5'). SOLO AHORRO.          
004890*    EL CREDITO REINICIA LA BASE DE INTERES EN EL NUEVO SALDO.            
004900 7000-INTERES-I.                                                          
004910                                                                          
004920     PERFORM 8500-LEER-CUENTA-I THRU 8500-LEER-CUENTA-F                   
004930     IF WS-CUENTA-NO-ENCONTRADA                                           
004940        GO TO 7000-INTERES-F                                              
004950     END-IF                                                               
004960                                                                          
004970     IF NOT CTA-ES-AHORRO                                                 
004980        ADD 1 TO WS-RECHAZOS-CANT                                         
004990        MOVE 'E' TO RES-COD-RESULT                                        
005000        STRING 'Interest calculation is only applicable to '              
005010               DELIMITED BY SIZE                                          
005020               'savings accounts.' DELIMITED BY SIZE                      
005030               INTO RES-MENSAJE                                           
005040        GO TO 7000-INTERES-F                                              
005050     END-IF                                                               
005060                                                                          
005070     MOVE 'IN'            TO WS-LK-FUNCION                                
005080     MOVE CTA-BASE-INTERES TO WS-LK-VALOR-1                               
005090     MOVE PAR-TASA-INTERES TO WS-LK-TASA                                  
005100     CALL 'PGMCTACL' USING WS-LINK-CALCULO                                
005110     MOVE WS-LK-RESULTADO  TO WS-LK-VALOR-2                               
005120                                                                          
005130*    SIS-251: BASE O TASA <= 0 DEVUELVE INTERES CERO; EN ESE CASO         
005140*    NO SE ACREDITA NADA Y NO SE TOCA EL MAESTRO.                         
005150     IF WS-LK-VALOR-2 GREATER THAN ZERO                                   
005160        MOVE 'AD'       TO WS-LK-FUNCION                                  
005170        MOVE CTA-SALDO  TO WS-LK-VALOR-1                                  
005180        CALL 'PGMCTACL' USING WS-LINK-CALCULO                             
005190                                                                          
005200        MOVE WS-LK-RESULTADO  TO CTA-SALDO                                
005210        MOVE WS-LK-RESULTADO  TO CTA-BASE-INTERES                         
005220                                                                          
005230        PERFORM 9000-GRABAR-CUENTA-I THRU 9000-GRABAR-CUENTA-F            
005240                                                                          
005250        ADD WS-LK-VALOR-2 TO WS-INTERES-IMP                               
005260     END-IF                                                               
005270                                                                          
005280     MOVE 'S' TO RES-COD-RESULT                                           
005290     MOVE WS-LK-VALOR-2 TO RES-IMPORTE                                    
005300     MOVE 'Interest credited successfully.' TO RES-MENSAJE.               
005310                                                                          
005320 7000-INTERES-F. EXIT.                                                    
005330                                                                          
005340*----------------------------------------------------------------         
005350*    GRABA UN REGISTRO DE RESULTADO POR CADA PEDIDO PROCESADO.            
005360 8000-ESCRIBIR-RESULT-I.                                                  
005370                                                                          
005380     WRITE REG-TRANSAC-OUT FROM REG-RESULTADO.                            
005390                                                                          
005400 8000-ESCRIBIR-RESULT-F. EXIT.                                            
005410                                                                          
005420*----------------------------------------------------------------         
005430*    BUSQUEDA DE CUENTA POR NUMERO. SI NO EXISTE, ARMA EL                 
005440*    RESULTADO DE RECHAZO 'ACCOUNT NOT FOUND' (REGLA 10).                 
005450 8500-LEER-CUENTA-I.                                                      
005460                                                                          
005470     MOVE TRN-NRO-CUENTA TO WS-REL-CTA                                    
005480     READ CTA-MAESTRO INTO REG-CTA-MAESTRO                                
005490     IF FS-CTA-NO-EXISTE                                                  
005500        MOVE 'N' TO WS-CUENTA-OK                                          
005510        ADD 1 TO WS-RECHAZOS-CANT                                         
005520        MOVE 'E' TO RES-COD-RESULT                                        
005530        STRING 'Account with ID ' DELIMITED BY SIZE                       
005540               TRN-NRO-CUENTA DELIMITED BY SIZE                           
005550               ' not found.' DELIMITED BY SIZE                            
005560               INTO RES-MENSAJE                                           
005570     ELSE                                                                 
005580        MOVE 'S' TO WS-CUENTA-OK                                          
005590     END-IF.                                                              
005600                                                                          
005610 8500-LEER-CUENTA-F. EXIT.                                                
005620                                                                          
005630*----------------------------------------------------------------         
005640*    GRABACION DEL MAESTRO: ALTA USA WRITE CON LA CLAVE RECIEN            
005650*    ASIGNADA; DEPOSITO/RETIRO/INTERES USAN REWRITE.                      
005660 9000-GRABAR-CUENTA-I.                                                    
005670                                                                          
005680     ACCEPT WS-FECHA-AMD FROM DATE                                        
005690     ACCEPT WS-HORA-HHMMSSCC FROM TIME                                    
005700                                                                          
005710*    TICKET SIS-401: PIVOTE DE SIGLO RECALCULADO EN CADA CORRIDA          
005720     IF WS-FE-AA LESS THAN 50                                             
005730        MOVE 20 TO WS-SIGLO-CORRIDA                                       
005740     ELSE                                                                 
005750        MOVE 19 TO WS-SIGLO-CORRIDA                                       
005760     END-IF                                                               
005770                                                                          
005780     MOVE SPACES TO WS-TIMESTAMP-CORRIDA                                  
005790     MOVE WS-SIGLO-CORRIDA TO WS-TS-FECHA (1:2)                           
005800     MOVE WS-FE-AA         TO WS-TS-FECHA (3:2)                           
005810     MOVE WS-FE-MM         TO WS-TS-FECHA (5:2)                           
005820     MOVE WS-FE-DD         TO WS-TS-FECHA (7:2)                           
005830     MOVE WS-HH-HORA       TO WS-TS-HORA                                  
005840     MOVE WS-HH-CENTESIMO  TO WS-TS-MILISEG (1:2)                         
005850     MOVE ZERO             TO WS-TS-MILISEG (3:1)                         
005860                                                                          
005870     IF TRN-OPER-ALTA                                                     
005880        MOVE WS-PROX-CUENTA TO CTA-NRO-CUENTA                             
005890        MOVE WS-TIMESTAMP-CORRIDA TO CTA-FEC-ALTA                         
005900        MOVE WS-TIMESTAMP-CORRIDA TO CTA-FEC-ULT-MOV                      
005910        MOVE WS-PROX-CUENTA TO WS-REL-CTA                                 
005920        ADD 1 TO WS-PROX-CUENTA                                           
005930        WRITE REG-CTA-MAESTRO-FD FROM REG-CTA-MAESTRO                     
005940        INVALID KEY                                                       
005950           DISPLAY 'PGMCTAMV - ERROR DE GRABACION ALTA '                  
005960                   FS-CTA-MAESTRO                                         
005970        END-WRITE                                                         
005980     ELSE                                                                 
005990        MOVE WS-TIMESTAMP-CORRIDA TO CTA-FEC-ULT-MOV                      
006000        REWRITE REG-CTA-MAESTRO-FD FROM REG-CTA-MAESTRO                   
006010        INVALID KEY                                                       
006020           DISPLAY 'PGMCTAMV - ERROR DE GRABACION REWRITE '               
006030                   FS-CTA-MAESTRO                                         
006040        END-REWRITE                                                       
006050     END-IF.                                                              
006060                                                                          
006070 9000-GRABAR-CUENTA-F. EXIT.                                              
006080                                                                          
006090*----------------------------------------------------------------         
006100*    CIERRE DE CORRIDA: IMPRIME LA LINEA DE TOTALES DE CONTROL            
006110*    Y CIERRA TODOS LOS ARCHIVOS DEL PROCESO.                             
006120 9999-FINAL-I.                                                            
006130                                                                          
006140     PERFORM 9100-IMPRIMIR-TOTALES-I THRU 9100-IMPRIMIR-TOTALES-F         
006150                                                                          
006160     CLOSE TRANSAC-IN                                                     
006170     CLOSE TRANSAC-OUT                                                    
006180     CLOSE CTA-MAESTRO.                                                   
006190                                                                          
006200 9999-FINAL-F. EXIT.                                                      
006210                                                                          
006220*----------------------------------------------------------------         
006230*    EDITA LOS CONTADORES DE LA CORRIDA Y GRABA LA LINEA DE               
006240*    TOTALES AL FINAL DEL ARCHIVO DE RESULTADOS.                          
006250 9100-IMPRIMIR-TOTALES-I.                                                 
006260                                                                          
006270     MOVE WS-CTAS-ALTA-CANT TO WS-ED-ALTAS                                
006280     MOVE WS-DEPOSITOS-IMP  TO WS-ED-DEPOSITOS                            
006290     MOVE WS-RETIROS-IMP    TO WS-ED-RETIROS                              
006300     MOVE WS-INTERES-IMP    TO WS-ED-INTERES                              
006310     MOVE WS-RECHAZOS-CANT  TO WS-ED-RECHAZOS                             
006320                                                                          
006330     WRITE REG-TRANSAC-OUT-TOT FROM WS-LINEA-TOTALES.                     
006340                                                                          
006350 9100-IMPRIMIR-TOTALES-F. EXIT.                                           
