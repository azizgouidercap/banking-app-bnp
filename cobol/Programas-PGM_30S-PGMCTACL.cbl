000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.   PGMCTACL.                                                  
000030 AUTHOR.       R. FIORITO.                                                
000040 INSTALLATION. BANCO DEL INTERIOR - GERENCIA DE SISTEMAS.                 
000050 DATE-WRITTEN. 14/03/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.     USO INTERNO - GERENCIA DE SISTEMAS.                        
000080                                                                          
000090*****************************************************************         
000100*    PGMCTACL  -  MOTOR DE CALCULO DE CUENTAS                   *         
000110*    =========================================                  *         
000120*    SUBRUTINA INVOCADA POR PGMCTAMV (PROCESO BATCH DE CUENTAS) *         
000130*    NO REALIZA E/S DE ARCHIVOS: RECIBE UN CODIGO DE FUNCION    *         
000140*    POR LINKAGE Y DEVUELVE EL IMPORTE RESULTANTE Y, SI CORRES- *         
000150*    PONDE, UN CODIGO/MENSAJE DE ERROR.                         *         
000160*                                                                *        
000170*    FUNCIONES SOPORTADAS (LK-FUNCION):                         *         
000180*      'NM'  NORMALIZAR IMPORTE A 2 DECIMALES (REDONDEO)        *         
000190*      'IN'  LIQUIDAR INTERES MENSUAL DE CAJA DE AHORRO         *         
000200*      'AD'  SUMAR IMPORTE A UN SALDO (DEPOSITO/ACREDITACION)   *         
000210*      'SU'  RESTAR IMPORTE DE UN SALDO (RETIRO)                *         
000220*****************************************************************         
000230*    HISTORIA DE MODIFICACIONES                                   CTCL0001
000240*    ----------------------------------------------------------   CTCL0002
000250*    14/03/89 RF    ALTA DEL PROGRAMA.                            CTCL0003
000260*    02/07/90 RF    TICKET SIS-118. SE AGREGA FUNCION 'SU' PARA   CTCL0004
000270*                   RETIRO (ANTES RESUELTO EN EL PROGRAMA         CTCL0005
000280*                   LLAMADOR).                                    CTCL0006
000290*    30/11/92 MCG   TICKET SIS-204. LA TASA MENSUAL SE CALCULA    CTCL0007
000300*                   A 10 DECIMALES ANTES DE REDONDEAR EL          CTCL0008
000310*                   INTERES, PARA EVITAR DIFERENCIAS DE           CTCL0009
000320*                   CENTAVOS CONTRA LA CONCILIACION MANUAL.       CTCL0010
000330*    18/05/95 MCG   TICKET SIS-251. BASE O TASA <= 0 DEVUELVE     CTCL0011
000340*                   INTERES CERO EN LUGAR DE RECHAZAR EL          CTCL0012
000350*                   CALCULO.                                      CTCL0013
000360*    11/01/99 DPL   TICKET Y2K-037. REVISION DE CAMPOS DE FECHA   CTCL0014
000370*                   DEL RESTO DEL SISTEMA - ESTE PROGRAMA NO      CTCL0015
000380*                   MANEJA FECHAS, SIN CAMBIOS DE CODIGO.         CTCL0016
000390*    09/08/01 DPL   TICKET SIS-309. NUEVA FUNCION 'NM' PARA NO    CTCL0017
000400*                   DUPLICAR LA LOGICA DE REDONDEO EN CADA        CTCL0018
000410*                   PUNTO DE LLAMADA DEL PROGRAMA PRINCIPAL.      CTCL0019
000420*    26/02/04 EQV   TICKET SIS-355. MENSAJES DE ERROR SE DEJAN    CTCL0020
000430*                   FIJOS EN INGLES POR PEDIDO DE AUDITORIA       CTCL0021
000440*                   (COINCIDEN CON EL SISTEMA ORIGEN).            CTCL0022
000450*    05/09/13 EQV   TICKET SIS-417. SE AGREGA EL SWITCH UPSI-0    CTCL0023
000460*                   DE TRAZA, EN LA MISMA FORMA QUE PGMCTAMV,     CTCL0024
000470*                   PARA VOLCAR FUNCION Y RESULTADO DE CADA       CTCL0025
000480*                   LLAMADA DURANTE UN INCIDENTE DE CALCULO.      CTCL0026
000490*****************************************************************         
000500                                                                          
000510*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540                                                                          
000550 SPECIAL-NAMES.                                                           
000560     UPSI-0 ON STATUS IS WS-TRAZA-ON                                      
000570            OFF STATUS IS WS-TRAZA-OFF.                                   
000580                                                                          
000590*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
000600 DATA DIVISION.                                                           
000610 FILE SECTION.                                                            
000620                                                                          
000630 WORKING-STORAGE SECTION.                                                 
000640*=======================*                                                 
000650 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000660                                                                          
000670*---- ACUMULADORES DE CONTROL DE LA SUBRUTINA ------------------          
000680 01  WS-CONTADORES-CL.                                                    
000690     03  WS-LLAMADAS-CANT  PIC 9(7) COMP     VALUE ZEROS.                 
000700 01  WS-CONTADORES-CL-R REDEFINES WS-CONTADORES-CL.                       
000710     03  WS-LLAMADAS-CRUDO PIC X(4).                                      
000720                                                                          
000730*---- AREA DE TRABAJO PARA LA LIQUIDACION DE INTERES -----------          
000740 01  WS-AREA-INTERES.                                                     
000750     03  WS-TASA-MENSUAL    PIC S9(01)V9(10) USAGE COMP-3                 
000760                                              VALUE ZEROS.                
000770 01  WS-AREA-INTERES-R REDEFINES WS-AREA-INTERES.                         
000780     03  WS-TASA-MENSUAL-CRUDO PIC S9(6) USAGE COMP-3.                    
000790                                                                          
000800*---- REDEFINES PARA VALIDAR SIGNO DEL VALOR RECIBIDO ----------          
000810 01  WS-VALOR-SIGNO         PIC S9(11)V9(02) USAGE COMP-3                 
000820                                              VALUE ZEROS.                
000830 01  WS-VALOR-SIGNO-R REDEFINES WS-VALOR-SIGNO                            
000840                             PIC S9(13) USAGE COMP-3.                     
000850                                                                          
000860 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.          
000870                                                                          
000880*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
000890 LINKAGE SECTION.                                                         
000900*================*                                                        
000910 01  LK-COMUNICACION-CL.                                                  
000920     03  LK-FUNCION         PIC X(02).                                    
000930         88  LK-FUNC-NORMALIZAR           VALUE 'NM'.                     
000940         88  LK-FUNC-INTERES              VALUE 'IN'.                     
000950         88  LK-FUNC-SUMAR                VALUE 'AD'.                     
000960         88  LK-FUNC-RESTAR               VALUE 'SU'.                     
000970     03  LK-VALOR-1         PIC S9(11)V9(02) USAGE COMP-3.                
000980     03  LK-VALOR-2         PIC S9(11)V9(02) USAGE COMP-3.                
000990     03  LK-TASA            PIC S9(03)V9(04) USAGE COMP-3.                
001000     03  LK-RESULTADO       PIC S9(11)V9(02) USAGE COMP-3.                
001010     03  LK-COD-ERROR       PIC X(02).                                    
001020         88  LK-SIN-ERROR                 VALUE '00'.                     
001030     03  LK-MSG-ERROR       PIC X(40).                                    
001040     03  FILLER             PIC X(04).                                    
001050                                                                          
001060*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||            
001070 PROCEDURE DIVISION USING LK-COMUNICACION-CL.                             
001080                                                                          
001090 MAIN-PROGRAM-I.                                                          
001100                                                                          
001110     ADD 1 TO WS-LLAMADAS-CANT                                            
001120     MOVE '00' TO LK-COD-ERROR                                            
001130     MOVE SPACES TO LK-MSG-ERROR                                          
001140                                                                          
001150     EVALUATE TRUE                                                        
001160        WHEN LK-FUNC-NORMALIZAR                                           
001170           PERFORM 1000-NORMALIZAR-I THRU 1000-NORMALIZAR-F               
001180        WHEN LK-FUNC-INTERES                                              
001190           PERFORM 2000-INTERES-I THRU 2000-INTERES-F                     
001200        WHEN LK-FUNC-SUMAR                                                
001210           PERFORM 3000-SUMAR-I THRU 3000-SUMAR-F                         
001220        WHEN LK-FUNC-RESTAR                                               
001230           PERFORM 4000-RESTAR-I THRU 4000-RESTAR-F                       
001240        WHEN OTHER                                                        
001250           MOVE '99' TO LK-COD-ERROR                                      
001260           MOVE 'Invalid calculation function.' TO LK-MSG-ERROR           
001270     END-EVALUATE                                                         
001280                                                                          
001290     IF WS-TRAZA-ON                                                       
001300        DISPLAY 'PGMCTACL - FUNCION ' LK-FUNCION                          
001310                ' RESULTADO ' LK-RESULTADO                                
001320                ' ERROR ' LK-COD-ERROR                                    
001330     END-IF.                                                              
001340                                                                          
001350 MAIN-PROGRAM-F. GOBACK.                                                  
001360                                                                          
001370*----------------------------------------------------------------         
001380*    NORMALIZA UN IMPORTE A 2 DECIMALES, REDONDEO HALF-UP                 
001390 1000-NORMALIZAR-I.                                                       
001400                                                                          
001410     COMPUTE LK-RESULTADO ROUNDED = LK-VALOR-1.                           
001420                                                                          
001430 1000-NORMALIZAR-F. EXIT.                                                 
001440                                                                          
001450*----------------------------------------------------------------         
001460*    LIQUIDACION DE INTERES MENSUAL DE CAJA DE AHORRO                     
001470*    LK-VALOR-1 = BASE DE INTERES      LK-TASA = TASA ANUAL %             
001480 2000-INTERES-I.                                                          
001490                                                                          
001500     IF LK-VALOR-1 NOT GREATER THAN ZERO                                  
001510        OR LK-TASA  NOT GREATER THAN ZERO                                 
001520        MOVE ZEROS TO LK-RESULTADO                                        
001530     ELSE                                                                 
001540        COMPUTE WS-TASA-MENSUAL ROUNDED = LK-TASA / 1200                  
001550        COMPUTE LK-RESULTADO ROUNDED =                                    
001560                LK-VALOR-1 * WS-TASA-MENSUAL                              
001570     END-IF.                                                              
001580                                                                          
001590 2000-INTERES-F. EXIT.                                                    
001600                                                                          
001610*----------------------------------------------------------------         
001620*    SUMA UN IMPORTE A UN SALDO (DEPOSITO / ACREDITACION)                 
001630*    LK-VALOR-1 = SALDO ACTUAL         LK-VALOR-2 = IMPORTE               
001640 3000-SUMAR-I.                                                            
001650                                                                          
001660     IF LK-VALOR-2 NOT GREATER THAN ZERO                                  
001670        MOVE '01' TO LK-COD-ERROR                                         
001680        MOVE 'Amount to add must be greater than zero.'                   
001690                TO LK-MSG-ERROR                                           
001700        MOVE LK-VALOR-1 TO LK-RESULTADO                                   
001710     ELSE                                                                 
001720        COMPUTE LK-RESULTADO ROUNDED = LK-VALOR-1 + LK-VALOR-2            
001730     END-IF.                                                              
001740                                                                          
001750 3000-SUMAR-F. EXIT.                                                      
001760                                                                          
001770*----------------------------------------------------------------         
001780*    RESTA UN IMPORTE DE UN SALDO (RETIRO)                                
001790*    LK-VALOR-1 = SALDO ACTUAL         LK-VALOR-2 = IMPORTE               
001800 4000-RESTAR-I.                                                           
001810                                                                          
001820     IF LK-VALOR-2 NOT GREATER THAN ZERO                                  
001830        MOVE '02' TO LK-COD-ERROR                                         
001840        MOVE 'Amount to subtract must be greater than zero.'              
001850                TO LK-MSG-ERROR                                           
001860        MOVE LK-VALOR-1 TO LK-RESULTADO                                   
001870     ELSE                                                                 
001880        COMPUTE LK-RESULTADO ROUNDED = LK-VALOR-1 - LK-VALOR-2            
001890     END-IF.                                                              
001900                                                                          
001910 4000-RESTAR-F. EXIT.                                                     
