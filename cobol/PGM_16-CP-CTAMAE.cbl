000010                                                                          
000020*////////////////// COPYS //////////////////////////////////////          
000030*    CPCTAMAE                                                             
000040**************************************                                    
000050*         LAYOUT CUENTA MAESTRO       *                                   
000060*         LARGO REGISTRO = 120 BYTES  *                                   
000070**************************************                                    
000080*    POSICION (01:09) NUMERO DE CUENTA, ASIGNADO SECUENCIAL-              
000090*    MENTE A PARTIR DE 1 AL DAR DE ALTA UNA CUENTA NUEVA.                 
000100 01  REG-CTA-MAESTRO.                                                     
000110     03  CTA-NRO-CUENTA       PIC 9(09)        VALUE ZEROS.               
000120*    POSICION (10:40) NOMBRE DEL TITULAR DE LA CUENTA.                    
000130     03  CTA-NOM-TITULAR      PIC X(40)        VALUE SPACES.              
000140*    POSICION (50:01) TIPO DE CUENTA:                                     
000150*       '1' = CUENTA CORRIENTE     '2' = CAJA DE AHORRO                   
000160     03  CTA-TIPO-CUENTA      PIC X(01)        VALUE SPACES.              
000170         88  CTA-ES-CTE                        VALUE '1'.                 
000180         88  CTA-ES-AHORRO                     VALUE '2'.                 
000190*    POSICION (51:07) SALDO ACTUAL DE LA CUENTA, 2 DECIMALES.             
000200     03  CTA-SALDO            PIC S9(11)V9(02) USAGE COMP-3               
000210                                                VALUE ZEROS.              
000220*    POSICION (58:07) BASE DE INTERES MENSUAL (SOLO AHORRO).              
000230*    EN CUENTA CORRIENTE QUEDA SIN USO, EN CEROS.                         
000240     03  CTA-BASE-INTERES     PIC S9(11)V9(02) USAGE COMP-3               
000250                                                VALUE ZEROS.              
000260*    POSICION (65:26) FECHA-HORA DE ALTA DE LA CUENTA.                    
000270     03  CTA-FEC-ALTA         PIC X(26)        VALUE SPACES.              
000280*    POSICION (91:26) FECHA-HORA DEL ULTIMO MOVIMIENTO.                   
000290     03  CTA-FEC-ULT-MOV      PIC X(26)        VALUE SPACES.              
000300     03  FILLER               PIC X(04)        VALUE SPACES.              
000310*//////////////////////////////////////////////////////////////           
