000010                                                                          
000020*////////////////// COPYS //////////////////////////////////////          
000030*    CPPARAM                                                              
000040**************************************                                    
000050*      LAYOUT PARAMETROS DE CORRIDA   *                                   
000060*      LARGO REGISTRO = 12 BYTES      *                                   
000070**************************************                                    
000080*    POSICION (01:05) TASA ANUAL NOMINAL DE INTERES PARA                  
000090*    CUENTAS DE AHORRO, EXPRESADA EN PORCENTAJE (EJ 5,0000=5%).           
000100 01  REG-PARAMETROS.                                                      
000110     03  PAR-TASA-INTERES     PIC S9(03)V9(04) USAGE COMP-3               
000120                                                VALUE ZEROS.              
000130*    POSICION (06:06) TOPE MAXIMO DE RETIRO MENSUAL PARA                  
000140*    CUENTAS DE AHORRO, POR OPERACION.                                    
000150     03  PAR-LIMITE-RETIRO    PIC S9(09)V9(02) USAGE COMP-3               
000160                                                VALUE ZEROS.              
000170     03  FILLER               PIC X(02)        VALUE SPACES.              
000180*//////////////////////////////////////////////////////////////           
