000010                                                                          
000020*////////////////// COPYS //////////////////////////////////////          
000030*    CPTRANSA                                                             
000040**************************************                                    
000050*      LAYOUT PEDIDO DE TRANSACCION   *                                   
000060*      LARGO REGISTRO = 92 BYTES      *                                   
000070**************************************                                    
000080*    POSICION (01:01) CODIGO DE OPERACION:                                
000090*       '1' ALTA   '2' DEPOSITO  '3' RETIRO                               
000100*       '4' CONSULTA   '5' LIQUIDAR INTERES                               
000110 01  REG-TRANSAC.                                                         
000120     03  TRN-COD-OPER         PIC X(01)        VALUE SPACES.              
000130         88  TRN-OPER-ALTA                     VALUE '1'.                 
000140         88  TRN-OPER-DEPOSITO                 VALUE '2'.                 
000150         88  TRN-OPER-RETIRO                   VALUE '3'.                 
000160         88  TRN-OPER-CONSULTA                 VALUE '4'.                 
000170         88  TRN-OPER-INTERES                  VALUE '5'.                 
000180*    POSICION (02:09) CUENTA DESTINO (EN BLANCO/CEROS EN ALTA).           
000190     03  TRN-NRO-CUENTA       PIC 9(09)        VALUE ZEROS.               
000200*    POSICION (11:40) TITULAR (SOLO ALTA).                                
000210     03  TRN-NOM-TITULAR      PIC X(40)        VALUE SPACES.              
000220*    POSICION (51:01) TIPO DE CUENTA A ABRIR (SOLO ALTA).                 
000230     03  TRN-TIPO-CUENTA      PIC X(01)        VALUE SPACES.              
000240*    POSICION (52:06) SALDO INICIAL (ALTA) O IMPORTE DE LA                
000250*    OPERACION (DEPOSITO/RETIRO). SIN USO EN CONSULTA/INTERES.            
000260     03  TRN-IMPORTE          PIC S9(09)V9(02) USAGE COMP-3               
000270                                                VALUE ZEROS.              
000280     03  FILLER               PIC X(35)        VALUE SPACES.              
000290*//////////////////////////////////////////////////////////////           
